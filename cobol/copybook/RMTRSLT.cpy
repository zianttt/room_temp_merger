000100******************************************************************
000200* COPYBOOK:   RMTRSLT                                           *
000300* ROW LAYOUT FOR THE RESULT FILE WRITTEN BY PROGRAM RMTCHECK.   *
000400*                                                                *
000500* ONE RESULT-ROW IS WRITTEN FOR EVERY ROOM-GRID ROW, IN THE     *
000600* SAME ROW ORDER, REPLACING WHATEVER RESULT FILE WAS THERE      *
000700* FROM THE PRIOR RUN.  HEADER/NON-NUMERIC/PASS-THROUGH CELLS    *
000800* CARRY THEIR ORIGINAL CONTENT FORWARD; CLASSIFIED CELLS CARRY  *
000900* THE "LOW:"/"HIGH:"/"OK" TEXT BUILT BY RMTCLSFY PLUS A         *
001000* HIGHLIGHT-COLOR STATUS CODE FOR DOWNSTREAM REPORTING.         *
001100*                                                                *
001200* RECORD LENGTH IS 404 BYTES ( 4 + 20 * ( 16 + 4 ) ).           *
001300******************************************************************
001400* REVISED  11/18/94  RPS  INITIAL LAYOUT FOR THE ROOM-TEMP JOB  *
001500* REVISED  03/02/99  RPS  Y2K REVIEW -- NO DATE FIELDS ON THIS  *
001600*                         RECORD, NO CHANGE REQUIRED            *
001700******************************************************************
001800 01  RESULT-ROW-REC.
001900     05  RR-ROW-NO              PIC 9(4).
002000     05  RR-CELL                OCCURS 20 TIMES
002100                                 INDEXED BY RR-CELL-IDX.
002200         10  RR-TEXT            PIC X(16).
002300         10  RR-STATUS          PIC X(04).
002400******************************************************************
002500* RR-STATUS VALUES -- SET BY RMTCLSFY, 300-SET-STATUS-CODE      *
002600*     "BLUE"  - CELL CLASSIFIED LOW  (AT OR BELOW MINIMUM)      *
002700*     "RED "  - CELL CLASSIFIED HIGH (AT OR ABOVE MAXIMUM)      *
002800*     "GRN "  - CELL CLASSIFIED OK   (STRICTLY BETWEEN LIMITS)  *
002900*     SPACES  - HEADER CELL OR PASS-THROUGH CELL, NOT CLASSIFIED*
003000******************************************************************
003100* END OF RMTRSLT                                                *
003200******************************************************************
