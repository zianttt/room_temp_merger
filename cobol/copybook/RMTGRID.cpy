000100******************************************************************
000200* COPYBOOK:   RMTGRID                                           *
000300* ROW LAYOUT FOR THE THREE INPUT GRID FILES -- ROOM, MINGRID,   *
000400* AND MAXGRID -- READ BY THE ROOM-TEMPERATURE LIMIT-CHECK       *
000500* BATCH (PROGRAM RMTCHECK).                                     *
000600*                                                                *
000700* EACH GRID FILE CARRIES ONE FIXED-LENGTH RECORD PER GRID ROW,  *
000800* UP TO 20 CELLS ACROSS.  A CELL MAY HOLD A NUMERIC READING     *
000900* (UP TO 2 DECIMAL PLACES, E.G. 0021.5 OR -3.25), A LABEL, OR   *
001000* BE ALL SPACES FOR AN EMPTY CELL -- SO EVERY CELL IS CARRIED   *
001100* AS CHARACTER DATA HERE AND PARSED AS A NUMBER ONLY WHEN       *
001200* RMTCLSFY NEEDS TO COMPARE IT.                                 *
001300*                                                                *
001400* RECORD LENGTH IS 244 BYTES ( 4 + 20 * 12 ).  COLUMNS BEYOND   *
001500* THE POPULATED WIDTH OF A GRID ARE BLANK.                      *
001600******************************************************************
001700* REVISED  11/14/94  RPS  INITIAL LAYOUT FOR THE ROOM-TEMP JOB  *
001800* REVISED  03/02/99  RPS  Y2K REVIEW -- NO DATE FIELDS ON THIS  *
001900*                         RECORD, NO CHANGE REQUIRED            *
002000* REVISED  07/26/01  TGD  ADDED FLAT REDEFINITION OF THE CELLS   *
002100*                         SO RMTCHECK CAN TEST FOR AN ALL-BLANK  *
002200*                         ROW WITH A SINGLE COMPARE              *
002300******************************************************************
002400 01  GRID-ROW-REC.
002500     05  GR-ROW-NO              PIC 9(4).
002600     05  GR-CELL                PIC X(12)  OCCURS 20 TIMES
002700                                 INDEXED BY GR-CELL-IDX.
002800******************************************************************
002900* FLAT VIEW OF THE 20 CELLS -- USED ONLY TO TEST "IS THIS ROW    *
003000* ENTIRELY BLANK" WITH ONE COMPARE INSTEAD OF A 20-CELL SCAN.    *
003100******************************************************************
003200 01  GRID-ROW-FLAT REDEFINES GRID-ROW-REC.
003300     05  GR-ROW-NO-FLAT         PIC 9(4).
003400     05  GR-CELLS-FLAT          PIC X(240).
003500******************************************************************
003600* END OF RMTGRID                                                *
003700******************************************************************
