000100******************************************************************
000200* COPYBOOK:   RMTWORK                                           *
000300* WORKING-STORAGE TABLES FOR THE ROOM-TEMPERATURE LIMIT-CHECK   *
000400* BATCH (PROGRAM RMTCHECK).                                     *
000500*                                                                *
000600* THE THREE INPUT GRIDS ARE READ FULLY INTO THESE TABLES BEFORE *
000700* THE MERGE PASS BEGINS (GRIDS ARE BOUNDED AT 100 ROWS BY 20    *
000800* COLUMNS).  EMPTY ROWS AND BLANK TRAILING COLUMNS ARE DROPPED  *
000900* INDEPENDENTLY PER GRID AS THE TABLE IS BUILT, SO WS-xxx-ROWS  *
001000* AND WS-xxx-COLS REFLECT THE COMPACTED SHAPE, NOT THE RAW      *
001100* FILE ROW COUNT.                                               *
001200******************************************************************
001300* REVISED  11/21/94  RPS  INITIAL WORKING STORAGE FOR ROOM-TEMP *
001400* REVISED  08/09/99  RPS  ADDED CELLS-SKIP TO SUMMARY COUNTERS  *
001500*                         PER USER REQUEST -- JOB WAS SILENT ON *
001600*                         PASSED-THROUGH CELLS                  *
001610* REVISED  06/14/02  TGD  CHANGED ROW/COL/CATALOG COUNTS FROM    *
001620*                         COMP-3 TO COMP -- THESE ARE PLAIN      *
001630*                         LOOP BOUNDS, NOT PACKED MONEY FIELDS,  *
001640*                         AND SHOULD NEVER HAVE BEEN PACKED      *
001700******************************************************************
001800 01  WS-ROOM-TABLE.
001900     05  WS-ROOM-ROWS               PIC 9(3)  COMP.
002000     05  WS-ROOM-COLS               PIC 9(2)  COMP.
002100     05  WS-ROOM-ROW  OCCURS 100 TIMES INDEXED BY WS-ROOM-IDX.
002200         10  WS-ROOM-ROW-NO         PIC 9(4).
002300         10  WS-ROOM-CELL  OCCURS 20 TIMES INDEXED BY WS-ROOM-COL.
002400             15  WS-ROOM-CELL-DATA  PIC X(12).
002500         10  FILLER                 PIC X(04).
002600
002700 01  WS-MIN-TABLE.
002800     05  WS-MIN-ROWS                PIC 9(3)  COMP.
002900     05  WS-MIN-COLS                PIC 9(2)  COMP.
003000     05  WS-MIN-ROW  OCCURS 100 TIMES INDEXED BY WS-MIN-IDX.
003100         10  WS-MIN-ROW-NO          PIC 9(4).
003200         10  WS-MIN-CELL  OCCURS 20 TIMES INDEXED BY WS-MIN-COL.
003300             15  WS-MIN-CELL-DATA   PIC X(12).
003400         10  FILLER                 PIC X(04).
003500
003600 01  WS-MAX-TABLE.
003700     05  WS-MAX-ROWS                PIC 9(3)  COMP.
003800     05  WS-MAX-COLS                PIC 9(2)  COMP.
003900     05  WS-MAX-ROW  OCCURS 100 TIMES INDEXED BY WS-MAX-IDX.
004000         10  WS-MAX-ROW-NO          PIC 9(4).
004100         10  WS-MAX-CELL  OCCURS 20 TIMES INDEXED BY WS-MAX-COL.
004200             15  WS-MAX-CELL-DATA   PIC X(12).
004300         10  FILLER                 PIC X(04).
004400
004500******************************************************************
004600* DATASET CATALOG -- ONE ENTRY PER AVAILABLE INPUT DATASET,     *
004700* BUILT FROM THE JCL-SUPPLIED DATASET NAMES AND PASSED TO       *
004800* RMTROLE FOR ROLE DETECTION.  MIDBAND IS CARRIED BUT NEVER     *
004900* USED PAST DETECTION.                                          *
005000******************************************************************
005100 01  WS-DATASET-CATALOG.
005200     05  WS-CATALOG-COUNT           PIC 9(1)  COMP.
005300     05  WS-CATALOG-ENTRY  OCCURS 4 TIMES INDEXED BY WS-CAT-IDX.
005400         10  WS-CATALOG-NAME        PIC X(40).
005500         10  FILLER                 PIC X(02).
005600
005700 01  WS-ROLE-SWITCHES.
005800     05  WS-ROOM-ROLE-SET           PIC X(01)  VALUE "N".
005900         88  ROOM-ROLE-FOUND        VALUE "Y".
006000     05  WS-MIN-ROLE-SET            PIC X(01)  VALUE "N".
006100         88  MIN-ROLE-FOUND         VALUE "Y".
006200     05  WS-MAX-ROLE-SET            PIC X(01)  VALUE "N".
006300         88  MAX-ROLE-FOUND         VALUE "Y".
006400     05  WS-MIDBAND-ROLE-SET        PIC X(01)  VALUE "N".
006500         88  MIDBAND-ROLE-FOUND     VALUE "Y".
006600     05  WS-ROOM-DATASET-NAME       PIC X(40)  VALUE SPACES.
006700     05  WS-MIN-DATASET-NAME        PIC X(40)  VALUE SPACES.
006800     05  WS-MAX-DATASET-NAME        PIC X(40)  VALUE SPACES.
006900     05  WS-MIDBAND-DATASET-NAME    PIC X(40)  VALUE SPACES.
006950     05  FILLER                     PIC X(04).
007000
007100******************************************************************
007200* SUMMARY COUNTERS -- CONTROL REPORT, 600-PRINT-SUMMARY         *
007300******************************************************************
007400 01  WS-SUMMARY-COUNTS.
007500     05  CELLS-SEEN                 PIC 9(6)  COMP  VALUE ZERO.
007600     05  CELLS-LOW                  PIC 9(6)  COMP  VALUE ZERO.
007700     05  CELLS-HIGH                 PIC 9(6)  COMP  VALUE ZERO.
007800     05  CELLS-OK                   PIC 9(6)  COMP  VALUE ZERO.
007900     05  CELLS-SKIP                 PIC 9(6)  COMP  VALUE ZERO.
007950     05  FILLER                     PIC X(04).
008000******************************************************************
008100* END OF RMTWORK                                                *
008200******************************************************************
