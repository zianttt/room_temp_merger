000100******************************************************************
000200* COPYBOOK:   RMTABND                                           *
000300* DIAGNOSTIC RECORD FOR THE ROOM-TEMPERATURE LIMIT-CHECK BATCH. *
000400* WRITTEN TO SYSOUT WHEN A REQUIRED DATASET ROLE (ROOM DATA,    *
000500* MIN, OR MAX) CANNOT BE DETECTED FROM THE JOB'S DATASET        *
000600* CATALOG, OR WHEN THE MIDBAND ROLE IS MISSING (WARNING ONLY -  *
000700* THE JOB CONTINUES).  MODELED ON THE SHOP'S STANDARD ABEND-REC *
000800* LAYOUT USED ELSEWHERE FOR FILE-BALANCING AND DB2 DIAGNOSTICS. *
000900******************************************************************
001000* REVISED  11/22/94  RPS  INITIAL LAYOUT                        *
001100******************************************************************
001200 01  RMT-DIAG-REC.
001300     05  DIAG-PARA-NAME             PIC X(20).
001400     05  FILLER                     PIC X(01)  VALUE SPACE.
001500     05  DIAG-REASON                PIC X(60).
001600     05  FILLER                     PIC X(01)  VALUE SPACE.
001700     05  DIAG-MISSING-ROLES         PIC X(40)  VALUE SPACES.
001800     05  FILLER                     PIC X(08)  VALUE SPACES.
001900******************************************************************
002000* END OF RMTABND                                                *
002100******************************************************************
