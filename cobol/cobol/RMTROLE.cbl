000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMTROLE.
000400 AUTHOR. R P SAYLOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/21/94.
000700 DATE-COMPILED. 11/21/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY RMTCHECK TO ASSIGN A
001400*          ROLE -- MAX, MIN, MIDBAND, OR ROOM DATA -- TO EACH
001500*          DATASET NAME IN THE JOB'S DATASET CATALOG.  ROLE IS
001600*          DECIDED BY A CASE-INSENSITIVE KEYWORD MATCH AGAINST
001700*          THE DATASET NAME; THE FIRST NAME TO MATCH A GIVEN
001800*          ROLE WINS, AND A SINGLE NAME MAY SATISFY MORE THAN
001900*          ONE ROLE (E.G. "MAXIMUM ROOM VALUES" WOULD SATISFY
002000*          BOTH MAX AND ROOM DATA).
002100*
002200*          ROOM DATA, MIN, AND MAX ARE REQUIRED -- IF ANY IS NOT
002300*          DETECTED THE CALLER RECEIVES A NON-ZERO RETURN CODE
002400*          AND A LIST OF THE MISSING ROLE NAMES.  MIDBAND IS
002500*          OPTIONAL; ITS ABSENCE IS NOT AN ERROR CONDITION HERE.
002600*
002700******************************************************************
002800* CHANGE LOG.
002900*
003000* 112194  RPS  0000  INITIAL VERSION FOR THE ROOM-TEMP LIMIT
003100*                    CHECK JOB.
003200* 030299  RPS  0014  Y2K REVIEW -- NO DATE FIELDS IN THIS
003300*                    SUBPROGRAM, NO CHANGE REQUIRED.
003400* 091503  TGD  0031  CORRECTED KEYWORD TEST ORDER SO "MINIMUM"
003500*                    IS NOT MIS-MATCHED TO THE MAX ROLE.
003600* 041707  RPS  0052  ADDED SECOND ROOM-DATA KEYWORD, "SENSED
003700*                    VALUE", PER REQUEST FROM FACILITIES.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05  WS-LOWER-NAME              PIC X(40).
005300     05  WS-MISSING-PTR             PIC 9(3)   COMP.
005310     05  FILLER                     PIC X(04).
005320
005330******************************************************************
005340* WS-TALLY AND RP-SUB ARE SCRATCH SCALARS USED ONLY INSIDE THE   *
005350* KEYWORD-MATCH LOOP -- 77-LEVEL THE WAY THE SHOP DECLARES A     *
005360* LONE WORKING FIELD ELSEWHERE.                                  *
005370******************************************************************
005380 77  WS-TALLY                   PIC 9(2)   COMP.
005390 77  RP-SUB                     PIC 9(2)   COMP.
005400
005500******************************************************************
005600* ALTERNATE VIEW OF THE WORKING NAME -- USED ONLY WHEN DUMPING A *
005700* MIS-MATCHED CATALOG ENTRY TO SYSOUT FOR FACILITIES TO REVIEW.  *
005800******************************************************************
005900 01  WS-LOWER-NAME-HALVES REDEFINES WS-LOWER-NAME.
006000     05  WS-LOWER-NAME-1ST          PIC X(20).
006100     05  WS-LOWER-NAME-2ND          PIC X(20).
006200
006300 LINKAGE SECTION.
006400 01  RMT-ROLE-PARMS.
006500     05  RP-CATALOG-COUNT           PIC 9(1)   COMP.
006600     05  RP-CATALOG-ENTRY  OCCURS 4 TIMES.
006700         10  RP-DATASET-NAME        PIC X(40).
006800******** FLAT VIEW OF THE CATALOG, USED ONLY FOR A ONE-SHOT
006900******** SYSOUT DUMP WHEN FACILITIES DISPUTES A ROLE ASSIGNMENT.
007000     05  RP-CATALOG-FLAT REDEFINES RP-CATALOG-ENTRY
007100                                    PIC X(160).
007200     05  RP-ROOM-ROLE-SET           PIC X(01).
007300         88  ROOM-ROLE-FOUND-L      VALUE "Y".
007400     05  RP-MIN-ROLE-SET            PIC X(01).
007500         88  MIN-ROLE-FOUND-L       VALUE "Y".
007600     05  RP-MAX-ROLE-SET            PIC X(01).
007700         88  MAX-ROLE-FOUND-L       VALUE "Y".
007800     05  RP-MIDBAND-ROLE-SET        PIC X(01).
007900         88  MIDBAND-ROLE-FOUND-L   VALUE "Y".
008000     05  RP-ROOM-DATASET-NAME       PIC X(40).
008100     05  RP-MIN-DATASET-NAME        PIC X(40).
008200     05  RP-MAX-DATASET-NAME        PIC X(40).
008300     05  RP-MIDBAND-DATASET-NAME    PIC X(40).
008400     05  RP-RETURN-CD               PIC S9(4)  COMP.
008500         88  RP-ALL-REQUIRED-FOUND  VALUE 0.
008600         88  RP-REQUIRED-MISSING    VALUE 8.
008700     05  RP-MISSING-ROLES           PIC X(40).
008800     05  RP-MISSING-ROLES-CHARS REDEFINES RP-MISSING-ROLES
008900                                    PIC X OCCURS 40 TIMES.
008910     05  FILLER                     PIC X(04).
009000
009100 PROCEDURE DIVISION USING RMT-ROLE-PARMS.
009200
009300 000-MAINLINE.
009400     MOVE "N" TO RP-ROOM-ROLE-SET
009500                 RP-MIN-ROLE-SET
009600                 RP-MAX-ROLE-SET
009700                 RP-MIDBAND-ROLE-SET.
009800     MOVE SPACES TO RP-ROOM-DATASET-NAME
009900                    RP-MIN-DATASET-NAME
010000                    RP-MAX-DATASET-NAME
010100                    RP-MIDBAND-DATASET-NAME
010200                    RP-MISSING-ROLES.
010300
010400     PERFORM 100-MATCH-KEYWORDS THRU 100-EXIT
010500             VARYING RP-SUB FROM 1 BY 1
010600             UNTIL RP-SUB > RP-CATALOG-COUNT.
010700
010800     PERFORM 150-CHECK-REQUIRED-ROLES THRU 150-EXIT.
010900
011000     GOBACK.
011100
011200 100-MATCH-KEYWORDS.
011300******** FOLD THE CATALOG NAME TO LOWER CASE FOR THE KEYWORD
011400******** TEST -- INSPECT CONVERTING, NOT AN INTRINSIC FUNCTION.
011500     MOVE RP-DATASET-NAME(RP-SUB) TO WS-LOWER-NAME.
011600     INSPECT WS-LOWER-NAME CONVERTING
011700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011800      TO "abcdefghijklmnopqrstuvwxyz".
011900
012000******** ROLE MAX -- KEYWORD "max" (COVERS "maximum" AS WELL).
012100     IF NOT MAX-ROLE-FOUND-L
012200         MOVE ZERO TO WS-TALLY
012300         INSPECT WS-LOWER-NAME TALLYING WS-TALLY FOR ALL "max"
012400         IF WS-TALLY > ZERO
012500             MOVE "Y" TO RP-MAX-ROLE-SET
012600             MOVE RP-DATASET-NAME(RP-SUB) TO RP-MAX-DATASET-NAME
012700         END-IF
012800     END-IF.
012900
013000******** ROLE MIN -- KEYWORD "min" (COVERS "minimum" AS WELL).
013100     IF NOT MIN-ROLE-FOUND-L
013200         MOVE ZERO TO WS-TALLY
013300         INSPECT WS-LOWER-NAME TALLYING WS-TALLY FOR ALL "min"
013400         IF WS-TALLY > ZERO
013500             MOVE "Y" TO RP-MIN-ROLE-SET
013600             MOVE RP-DATASET-NAME(RP-SUB) TO RP-MIN-DATASET-NAME
013700         END-IF
013800     END-IF.
013900
014000******** ROLE MIDBAND -- KEYWORD "midband".  NEVER USED PAST
014100******** DETECTION BY RMTCHECK, BUT STILL DETECTED HERE.
014200     IF NOT MIDBAND-ROLE-FOUND-L
014300         MOVE ZERO TO WS-TALLY
014400         INSPECT WS-LOWER-NAME TALLYING WS-TALLY
014500             FOR ALL "midband"
014600         IF WS-TALLY > ZERO
014700             MOVE "Y" TO RP-MIDBAND-ROLE-SET
014800             MOVE RP-DATASET-NAME(RP-SUB)
014900                 TO RP-MIDBAND-DATASET-NAME
015000         END-IF
015100     END-IF.
015200
015300******** ROLE ROOM DATA -- KEYWORD "sensed value" OR "room".
015400     IF NOT ROOM-ROLE-FOUND-L
015500         MOVE ZERO TO WS-TALLY
015600         INSPECT WS-LOWER-NAME TALLYING WS-TALLY
015700             FOR ALL "sensed value"
015800         IF WS-TALLY = ZERO
015900             INSPECT WS-LOWER-NAME TALLYING WS-TALLY
016000                 FOR ALL "room"
016100         END-IF
016200         IF WS-TALLY > ZERO
016300             MOVE "Y" TO RP-ROOM-ROLE-SET
016400             MOVE RP-DATASET-NAME(RP-SUB)
016500                 TO RP-ROOM-DATASET-NAME
016600         END-IF
016700     END-IF.
016800
016900 100-EXIT.
017000     EXIT.
017100
017200 150-CHECK-REQUIRED-ROLES.
017300     MOVE ZERO TO RP-RETURN-CD.
017400     MOVE 1 TO WS-MISSING-PTR.
017500
017600     IF NOT ROOM-ROLE-FOUND-L
017700         STRING "ROOM DATA" DELIMITED BY SIZE
017800             INTO RP-MISSING-ROLES
017900             WITH POINTER WS-MISSING-PTR
018000         END-STRING
018100         MOVE 8 TO RP-RETURN-CD
018200     END-IF.
018300
018400     IF NOT MIN-ROLE-FOUND-L
018500         IF WS-MISSING-PTR > 1
018600             STRING ", " DELIMITED BY SIZE
018700                 INTO RP-MISSING-ROLES
018800                 WITH POINTER WS-MISSING-PTR
018900             END-STRING
019000         END-IF
019100         STRING "MIN" DELIMITED BY SIZE
019200             INTO RP-MISSING-ROLES
019300             WITH POINTER WS-MISSING-PTR
019400         END-STRING
019500         MOVE 8 TO RP-RETURN-CD
019600     END-IF.
019700
019800     IF NOT MAX-ROLE-FOUND-L
019900         IF WS-MISSING-PTR > 1
020000             STRING ", " DELIMITED BY SIZE
020100                 INTO RP-MISSING-ROLES
020200                 WITH POINTER WS-MISSING-PTR
020300             END-STRING
020400         END-IF
020500         STRING "MAX" DELIMITED BY SIZE
020600             INTO RP-MISSING-ROLES
020700             WITH POINTER WS-MISSING-PTR
020800         END-STRING
020900         MOVE 8 TO RP-RETURN-CD
021000     END-IF.
021100
021200 150-EXIT.
021300     EXIT.
