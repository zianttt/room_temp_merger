000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMTCLSFY.
000400 AUTHOR. R P SAYLOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/22/94.
000700 DATE-COMPILED. 11/22/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY RMTCHECK, ONCE PER DATA
001400*          CELL, TO PARSE THE ROOM/MIN/MAX READINGS, CLASSIFY
001500*          THE CELL AS LOW, HIGH, OR OK, AND BUILD THE RESULT
001600*          TEXT AND HIGHLIGHT-COLOR STATUS CODE.
001700*
001800*          A CELL IS NUMERIC ONLY IF ITS ENTIRE TRIMMED CONTENT
001900*          IS AN OPTIONALLY-SIGNED DECIMAL NUMBER WITH AT MOST
002000*          TWO DECIMAL PLACES.  THIS SHOP HAS NO NUMVAL-STYLE
002100*          FUNCTION AVAILABLE ON THE COMPILER THIS RUNS UNDER,
002200*          SO THE CELL IS WALKED CHARACTER BY CHARACTER AND THE
002300*          VALUE BUILT UP BY HAND -- SEE 170-VALIDATE-AND-BUILD.
002400*
002500*          IF ROOM, MIN, OR MAX FAILS TO PARSE, THE CELL IS
002600*          PASSED THROUGH UNCHANGED (CLASS CODE "S" - SKIPPED).
002700*          OTHERWISE THE MIN TEST IS APPLIED BEFORE THE MAX
002800*          TEST, SO A READING THAT SATISFIES BOTH (DEGENERATE
002900*          LIMITS, MIN NOT LESS THAN MAX) CLASSIFIES LOW.
003000*
003100******************************************************************
003200* CHANGE LOG.
003300*
003400* 112294  RPS  0000  INITIAL VERSION FOR THE ROOM-TEMP LIMIT
003500*                    CHECK JOB.
003600* 030299  RPS  0014  Y2K REVIEW -- NO DATE FIELDS IN THIS
003700*                    SUBPROGRAM, NO CHANGE REQUIRED.
003800* 072601  TGD  0028  BOUNDARY CASE: ROOM = MIN NOW CLASSIFIES
003900*                    LOW WITH A ZERO DEVIATION INSTEAD OF OK,
004000*                    TO MATCH FACILITIES' WRITTEN SPEC.
004100* 051905  RPS  0044  DEVIATION TEXT NOW ALWAYS SHOWS TWO DECIMAL
004200*                    PLACES ("LOW: 0.00") -- FACILITIES HAD
004300*                    COMPLAINED OF "LOW: 0.0" LOOKING LIKE A
004400*                    TRUNCATED READING ON THE PRINTED REPORT.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700* ROOM/MIN/MAX CELL TEXT AND PARSE RESULTS, CARRIED AS A SMALL  *
005800* TABLE SO 150-PARSE-CELL CAN BE PERFORMED ONCE PER OPERAND     *
005900* INSTEAD OF WRITTEN OUT THREE TIMES.                           *
006000******************************************************************
006100 01  WS-PARSE-TABLE.
006200     05  WS-PARSE-ENTRY  OCCURS 3 TIMES INDEXED BY WS-PARSE-IDX.
006300         10  WS-PARSE-TEXT          PIC X(12).
006400         10  WS-PARSE-VALID-SW      PIC X(01).
006500             88  WS-PARSE-VALID     VALUE "Y".
006600         10  WS-PARSE-VALUE         PIC S9(4)V9(2) COMP-3.
006650     05  FILLER                     PIC X(04).
006700
006800******************************************************************
006900* NAMED VIEW OF THE SAME TABLE -- THE LOOP ABOVE FILLS IT BY    *
007000* SUBSCRIPT, THE CLASSIFY LOGIC BELOW READS IT BY NAME.         *
007100******************************************************************
007200 01  WS-PARSE-NAMED REDEFINES WS-PARSE-TABLE.
007300     05  WS-ROOM-ENTRY.
007400         10  WS-ROOM-TEXT-R         PIC X(12).
007500         10  WS-ROOM-VALID-SW-R     PIC X(01).
007600         10  WS-ROOM-VALUE-R        PIC S9(4)V9(2) COMP-3.
007700     05  WS-MIN-ENTRY.
007800         10  WS-MIN-TEXT-R          PIC X(12).
007900         10  WS-MIN-VALID-SW-R      PIC X(01).
008000         10  WS-MIN-VALUE-R         PIC S9(4)V9(2) COMP-3.
008100     05  WS-MAX-ENTRY.
008200         10  WS-MAX-TEXT-R          PIC X(12).
008300         10  WS-MAX-VALID-SW-R      PIC X(01).
008400         10  WS-MAX-VALUE-R         PIC S9(4)V9(2) COMP-3.
008500
008600 01  WS-WORK-FIELDS.
008700     05  WS-ROOM-NUM                PIC S9(4)V9(2) COMP-3.
008800     05  WS-MIN-NUM                 PIC S9(4)V9(2) COMP-3.
008900     05  WS-MAX-NUM                 PIC S9(4)V9(2) COMP-3.
009000     05  WS-DEVIATION-NUM           PIC S9(4)V9(2) COMP-3.
009050     05  FILLER                     PIC X(04).
009100
009200******************************************************************
009300* SCRATCH AREA SHARED BY THE TRIM/VALIDATE/CONVERT PARAGRAPHS.  *
009400* RE-USED FOR EACH OF THE THREE CELL OPERANDS, AND AGAIN TO     *
009500* TRIM THE EDITED DEVIATION BEFORE IT GOES INTO THE RESULT TEXT.*
009600******************************************************************
009700 01  WS-SCAN-WORK.
009800     05  WS-SCAN-TEXT               PIC X(12).
009900     05  WS-TRIM-TEXT               PIC X(12).
009910******************************************************************
009920* CHARACTER-ARRAY VIEW OF THE TRIMMED CELL -- NOT WALKED TODAY,  *
009930* KEPT SINCE FACILITIES HAS TWICE ASKED FOR A BYTE-BY-BYTE       *
009940* SYSOUT DUMP OF A REJECTED CELL.                                *
009950******************************************************************
009960     05  WS-TRIM-CHARS REDEFINES WS-TRIM-TEXT
009970                                    PIC X OCCURS 12 TIMES.
010000     05  WS-TRIM-LEN                PIC 9(2)   COMP.
010200     05  WS-FIRST-POS               PIC 9(2)   COMP.
010300     05  WS-LAST-POS                PIC 9(2)   COMP.
010400     05  WS-DIGIT-START             PIC 9(2)   COMP.
010500     05  WS-SIGN-FACTOR             PIC S9(1)  COMP.
010600     05  WS-SEEN-POINT-SW           PIC X(01).
010700         88  WS-SEEN-POINT          VALUE "Y".
010800     05  WS-CHARS-OK-SW             PIC X(01).
010900         88  WS-CHARS-OK            VALUE "Y".
011000     05  WS-DIGIT-COUNT             PIC 9(2)   COMP.
011100     05  WS-FRAC-DIGITS             PIC 9(1)   COMP.
011200     05  WS-INT-VALUE               PIC 9(4)   COMP.
011300     05  WS-FRAC-VALUE              PIC 9(2)   COMP.
011400     05  WS-SCAN-CHAR               PIC X(01).
011410     05  FILLER                     PIC X(04).
011420
011430******************************************************************
011440* WS-SCAN-IDX STANDS ALONE, NOT PART OF THE SCRATCH GROUP ABOVE  *
011450* -- 77-LEVEL THE WAY THE SHOP DECLARES A LONE WORKING FIELD     *
011460* ELSEWHERE.                                                     *
011470******************************************************************
011480 77  WS-SCAN-IDX                   PIC 9(2)   COMP.
011500
011600******************************************************************
011700* A SINGLE DIGIT CHARACTER, '0' THRU '9', IS STORED IN ZONED    *
011800* DISPLAY FORM IDENTICALLY WHETHER THE FIELD IS DECLARED PIC X  *
011900* OR UNSIGNED PIC 9 -- SO THIS REDEFINITION LETS US PICK UP THE *
012000* NUMERIC VALUE OF A SCANNED CHARACTER WITHOUT A NUMVAL CALL.   *
012100******************************************************************
012200 01  WS-CHAR-AS-DIGIT REDEFINES WS-SCAN-CHAR PIC 9.
012300
012400 01  WS-DEVIATION-EDIT-AREA.
012500     05  WS-DEVIATION-EDIT          PIC ----9.99.
012550     05  FILLER                     PIC X(04).
012600
012700 LINKAGE SECTION.
012800 01  RMT-CLASSIFY-PARMS.
012900     05  CP-ROOM-TEXT               PIC X(12).
013000     05  CP-MIN-TEXT                PIC X(12).
013100     05  CP-MAX-TEXT                PIC X(12).
013200     05  CP-RESULT-TEXT             PIC X(16).
013300     05  CP-RESULT-STATUS           PIC X(04).
013400     05  CP-CLASS-CODE              PIC X(01).
013500         88  CP-CLASS-LOW           VALUE "L".
013600         88  CP-CLASS-HIGH          VALUE "H".
013700         88  CP-CLASS-OK            VALUE "O".
013800         88  CP-CLASS-SKIP          VALUE "S".
013900     05  FILLER                     PIC X(04).
014000
014100 PROCEDURE DIVISION USING RMT-CLASSIFY-PARMS.
014200
014300 000-MAINLINE.
014400     MOVE CP-ROOM-TEXT TO WS-ROOM-TEXT-R.
014500     MOVE CP-MIN-TEXT  TO WS-MIN-TEXT-R.
014600     MOVE CP-MAX-TEXT  TO WS-MAX-TEXT-R.
014700     MOVE SPACES TO CP-RESULT-TEXT.
014800     MOVE SPACES TO CP-RESULT-STATUS.
014900     MOVE "S" TO CP-CLASS-CODE.
015000
015100     PERFORM 150-PARSE-CELL THRU 150-EXIT
015200             VARYING WS-PARSE-IDX FROM 1 BY 1
015300             UNTIL WS-PARSE-IDX > 3.
015400
015500     IF WS-PARSE-VALID(1) AND WS-PARSE-VALID(2)
015600                           AND WS-PARSE-VALID(3)
015700         MOVE WS-ROOM-VALUE-R TO WS-ROOM-NUM
015800         MOVE WS-MIN-VALUE-R  TO WS-MIN-NUM
015900         MOVE WS-MAX-VALUE-R  TO WS-MAX-NUM
016000         PERFORM 200-CLASSIFY-CELL THRU 200-EXIT
016100     ELSE
016200         MOVE CP-ROOM-TEXT TO CP-RESULT-TEXT.
016300
016400     GOBACK.
016500
016600 150-PARSE-CELL.
016700     MOVE WS-PARSE-TEXT(WS-PARSE-IDX) TO WS-SCAN-TEXT.
016800     MOVE "N" TO WS-PARSE-VALID-SW(WS-PARSE-IDX).
016900     MOVE ZERO TO WS-PARSE-VALUE(WS-PARSE-IDX).
017000
017100     IF WS-SCAN-TEXT = SPACES
017200         GO TO 150-EXIT.
017300
017400     PERFORM 160-TRIM-SCAN-TEXT THRU 160-EXIT.
017500     IF WS-TRIM-LEN = ZERO
017600         GO TO 150-EXIT.
017700
017800     PERFORM 170-VALIDATE-AND-BUILD THRU 170-EXIT.
017900     IF NOT WS-CHARS-OK OR WS-DIGIT-COUNT = ZERO
018000         GO TO 150-EXIT.
018100
018200     COMPUTE WS-PARSE-VALUE(WS-PARSE-IDX) =
018300         WS-SIGN-FACTOR * (WS-INT-VALUE + (WS-FRAC-VALUE / 100)).
018400     MOVE "Y" TO WS-PARSE-VALID-SW(WS-PARSE-IDX).
018500 150-EXIT.
018600     EXIT.
018700
018800 160-TRIM-SCAN-TEXT.
018900******** LOCATE THE FIRST AND LAST NON-BLANK BYTE OF THE 12-BYTE
019000******** CELL AND COPY JUST THAT SLICE TO WS-TRIM-TEXT.
019100     MOVE ZERO TO WS-FIRST-POS WS-LAST-POS.
019200     PERFORM 161-FIND-FIRST THRU 161-EXIT
019300             VARYING WS-SCAN-IDX FROM 1 BY 1
019400             UNTIL WS-SCAN-IDX > 12 OR WS-FIRST-POS NOT = ZERO.
019500
019600     IF WS-FIRST-POS = ZERO
019700         MOVE ZERO TO WS-TRIM-LEN
019800         GO TO 160-EXIT.
019900
020000     PERFORM 162-FIND-LAST THRU 162-EXIT
020100             VARYING WS-SCAN-IDX FROM 12 BY -1
020200             UNTIL WS-SCAN-IDX < 1 OR WS-LAST-POS NOT = ZERO.
020300
020400     COMPUTE WS-TRIM-LEN = WS-LAST-POS - WS-FIRST-POS + 1.
020500     MOVE SPACES TO WS-TRIM-TEXT.
020600     MOVE WS-SCAN-TEXT(WS-FIRST-POS:WS-TRIM-LEN)
020700         TO WS-TRIM-TEXT(1:WS-TRIM-LEN).
020800 160-EXIT.
020900     EXIT.
021000
021100 161-FIND-FIRST.
021200     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) NOT = SPACE
021300         MOVE WS-SCAN-IDX TO WS-FIRST-POS.
021400 161-EXIT.
021500     EXIT.
021600
021700 162-FIND-LAST.
021800     IF WS-SCAN-TEXT(WS-SCAN-IDX:1) NOT = SPACE
021900         MOVE WS-SCAN-IDX TO WS-LAST-POS.
022000 162-EXIT.
022100     EXIT.
022200
022300 170-VALIDATE-AND-BUILD.
022400******** WALK THE TRIMMED TEXT ONE CHARACTER AT A TIME, ACCEPT
022500******** AN OPTIONAL LEADING SIGN, THEN DIGITS WITH AT MOST ONE
022600******** DECIMAL POINT AND NO MORE THAN TWO FRACTION DIGITS.
022700     MOVE "Y" TO WS-CHARS-OK-SW.
022800     MOVE "N" TO WS-SEEN-POINT-SW.
022900     MOVE ZERO TO WS-INT-VALUE WS-FRAC-VALUE
023000                  WS-FRAC-DIGITS WS-DIGIT-COUNT.
023100     MOVE 1 TO WS-SIGN-FACTOR.
023200     MOVE 1 TO WS-DIGIT-START.
023300
023400     IF WS-TRIM-TEXT(1:1) = "+"
023500         MOVE 2 TO WS-DIGIT-START
023600     ELSE
023700         IF WS-TRIM-TEXT(1:1) = "-"
023800             MOVE -1 TO WS-SIGN-FACTOR
023900             MOVE 2 TO WS-DIGIT-START
024000         END-IF
024100     END-IF.
024200
024300     IF WS-DIGIT-START > WS-TRIM-LEN
024400         MOVE "N" TO WS-CHARS-OK-SW
024500         GO TO 170-EXIT.
024600
024700     PERFORM 175-CLASSIFY-CHAR THRU 175-EXIT
024800             VARYING WS-SCAN-IDX FROM WS-DIGIT-START BY 1
024900             UNTIL WS-SCAN-IDX > WS-TRIM-LEN
025000                OR NOT WS-CHARS-OK.
025100
025200     IF WS-CHARS-OK AND WS-DIGIT-COUNT > ZERO
025300                   AND WS-FRAC-DIGITS = 1
025400         MULTIPLY 10 BY WS-FRAC-VALUE.
025500 170-EXIT.
025600     EXIT.
025700
025800 175-CLASSIFY-CHAR.
025900     MOVE WS-TRIM-TEXT(WS-SCAN-IDX:1) TO WS-SCAN-CHAR.
026000     IF WS-SCAN-CHAR >= "0" AND WS-SCAN-CHAR <= "9"
026100         IF NOT WS-SEEN-POINT
026200             COMPUTE WS-INT-VALUE =
026300                 WS-INT-VALUE * 10 + WS-CHAR-AS-DIGIT
026400             ADD 1 TO WS-DIGIT-COUNT
026500         ELSE
026600             IF WS-FRAC-DIGITS < 2
026700                 COMPUTE WS-FRAC-VALUE =
026800                     WS-FRAC-VALUE * 10 + WS-CHAR-AS-DIGIT
026900                 ADD 1 TO WS-FRAC-DIGITS
027000                 ADD 1 TO WS-DIGIT-COUNT
027100             ELSE
027200                 MOVE "N" TO WS-CHARS-OK-SW
027300             END-IF
027400         END-IF
027500     ELSE
027600         IF WS-SCAN-CHAR = "."
027700             IF WS-SEEN-POINT
027800                 MOVE "N" TO WS-CHARS-OK-SW
027900             ELSE
028000                 MOVE "Y" TO WS-SEEN-POINT-SW
028100             END-IF
028200         ELSE
028300             MOVE "N" TO WS-CHARS-OK-SW
028400         END-IF
028500     END-IF.
028600 175-EXIT.
028700     EXIT.
028800
028900 200-CLASSIFY-CELL.
029000******** MIN IS TESTED BEFORE MAX -- WITH DEGENERATE LIMITS
029100******** (MIN NOT LESS THAN MAX) A READING SATISFYING BOTH
029200******** TESTS CLASSIFIES LOW.  SEE CHANGE LOG 072601 TGD.
029300     IF WS-ROOM-NUM <= WS-MIN-NUM
029400         COMPUTE WS-DEVIATION-NUM ROUNDED =
029500             WS-ROOM-NUM - WS-MIN-NUM
029600         MOVE "L" TO CP-CLASS-CODE
029700         PERFORM 210-BUILD-LOW-TEXT THRU 210-EXIT
029800     ELSE
029900         IF WS-ROOM-NUM >= WS-MAX-NUM
030000             COMPUTE WS-DEVIATION-NUM ROUNDED =
030100                 WS-ROOM-NUM - WS-MAX-NUM
030200             MOVE "H" TO CP-CLASS-CODE
030300             PERFORM 220-BUILD-HIGH-TEXT THRU 220-EXIT
030400         ELSE
030500             MOVE "O" TO CP-CLASS-CODE
030600             MOVE "ok" TO CP-RESULT-TEXT
030700         END-IF
030800     END-IF.
030900
031000     PERFORM 300-SET-STATUS-CODE THRU 300-EXIT.
031100 200-EXIT.
031200     EXIT.
031300
031400 210-BUILD-LOW-TEXT.
031500     MOVE WS-DEVIATION-NUM TO WS-DEVIATION-EDIT.
031600     MOVE WS-DEVIATION-EDIT TO WS-SCAN-TEXT.
031700     PERFORM 160-TRIM-SCAN-TEXT THRU 160-EXIT.
031800     MOVE SPACES TO CP-RESULT-TEXT.
031900     STRING "low: " DELIMITED BY SIZE
032000            WS-TRIM-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
032100            INTO CP-RESULT-TEXT.
032200 210-EXIT.
032300     EXIT.
032400
032500 220-BUILD-HIGH-TEXT.
032600     MOVE WS-DEVIATION-NUM TO WS-DEVIATION-EDIT.
032700     MOVE WS-DEVIATION-EDIT TO WS-SCAN-TEXT.
032800     PERFORM 160-TRIM-SCAN-TEXT THRU 160-EXIT.
032900     MOVE SPACES TO CP-RESULT-TEXT.
033000     STRING "high: " DELIMITED BY SIZE
033100            WS-TRIM-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
033200            INTO CP-RESULT-TEXT.
033300 220-EXIT.
033400     EXIT.
033500
033600 300-SET-STATUS-CODE.
033700     EVALUATE TRUE
033800         WHEN CP-CLASS-LOW
033900             MOVE "BLUE" TO CP-RESULT-STATUS
034000         WHEN CP-CLASS-HIGH
034100             MOVE "RED " TO CP-RESULT-STATUS
034200         WHEN CP-CLASS-OK
034300             MOVE "GRN " TO CP-RESULT-STATUS
034400         WHEN OTHER
034500             MOVE SPACES TO CP-RESULT-STATUS
034600     END-EVALUATE.
034700 300-EXIT.
034800     EXIT.
