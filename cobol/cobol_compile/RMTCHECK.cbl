000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMTCHECK.
000400 AUTHOR. R P SAYLOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/18/94.
000700 DATE-COMPILED. 11/18/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM CHECKS A FACILITIES ROOM-TEMPERATURE GRID
001400*          AGAINST A MATCHING MINIMUM-LIMIT GRID AND MAXIMUM-LIMIT
001500*          GRID, CELL BY CELL, AND WRITES A RESULT GRID SHOWING
001600*          HOW FAR OUT OF RANGE EACH READING IS.
001700*
001800*          THE THREE INPUT DATASETS ARE NOT IDENTIFIED TO THIS
001900*          JOB BY A FIXED DDNAME -- OPERATIONS MOUNTS THEM UNDER
002000*          DD1-DD4 IN WHATEVER ORDER THE NIGHTLY EXTRACT HAPPENED
002100*          TO PRODUCE THEM, AND A SMALL CONTROL CARD (DD CTLCARD)
002200*          LISTS THE ACTUAL DATASET NAME MOUNTED IN EACH SLOT.
002300*          SUBPROGRAM RMTROLE READS THAT LIST AND DECIDES, BY A
002400*          KEYWORD MATCH ON EACH DATASET NAME, WHICH SLOT IS ROOM
002500*          DATA, WHICH IS MIN, AND WHICH IS MAX -- THIS JOB THEN
002600*          ABENDS IF ANY OF THE THREE REQUIRED ROLES IS NOT FOUND.
002700*          A FOURTH, OPTIONAL "MIDBAND" DATASET MAY ALSO BE
002800*          PRESENT; ITS ABSENCE ONLY DRAWS A WARNING MESSAGE.
002900*
003000*          THE FIRST THREE ROWS AND LEFT TWO COLUMNS OF EVERY
003100*          GRID ARE TREATED AS HEADER MATERIAL AND PASSED THROUGH
003200*          TO THE RESULT GRID UNCHANGED.  EVERY OTHER CELL IS
003300*          COMPARED AGAINST THE MATCHING MIN/MAX CELL (WHEN ONE
003400*          EXISTS -- A SMALLER MIN OR MAX GRID SIMPLY LEAVES THE
003500*          UNCOVERED ROOM CELLS UNCLASSIFIED) BY SUBPROGRAM
003600*          RMTCLSFY, WHICH RETURNS THE RESULT TEXT AND A
003700*          HIGHLIGHT-COLOR STATUS CODE FOR EACH CELL.
003800*
003900******************************************************************
004000*
004100*          CONTROL CARD          -   CTLCARD
004200*
004300*          ROOM TEMPERATURE GRID -   ROOM
004400*
004500*          MINIMUM LIMIT GRID    -   MINGRID
004600*
004700*          MAXIMUM LIMIT GRID    -   MAXGRID
004800*
004900*          RESULT GRID PRODUCED  -   RESULT
005000*
005100*          DUMP FILE             -   SYSOUT
005200*
005300******************************************************************
005400* CHANGE LOG.
005500*
005600* 111894  RPS  0000  INITIAL VERSION FOR THE ROOM-TEMP LIMIT
005700*                    CHECK JOB.
005800* 030299  RPS  0014  Y2K REVIEW -- NO DATE FIELDS IN THIS
005900*                    PROGRAM, NO CHANGE REQUIRED.
006000* 072601  TGD  0028  BOUNDARY CASE: ROOM = MIN NOW CLASSIFIES
006100*                    LOW (SEE RMTCLSFY CHANGE LOG).
006200* 080999  RPS  0036  ADDED CELLS-SKIP TO THE SUMMARY COUNTS --
006300*                    JOB WAS SILENT ON PASSED-THROUGH CELLS AND
006400*                    FACILITIES WANTED A VISIBLE COUNT.
006500* 030107  TGD  0049  MIDBAND DATASET MISSING IS NOW A WARNING
006600*                    ONLY, NOT AN ABEND -- PER FACILITIES REQUEST,
006700*                    MIDBAND IS NOT USED BY THIS JOB TODAY.
006710* 051312  TGD  0061  SYSOUT SUMMARY NOW STARTS ON A NEW PAGE --
006720*                    OPERATIONS WAS SPLICING THE PRIOR JOB STEP'S
006730*                    TAIL ONTO OUR BANNER IN THE PRINTED LISTING.
006740* 091014  TGD  0073  A ROOM CELL LEFT UNCOVERED BY A SMALLER MIN
006750*                    OR MAX GRID WAS PASSED THROUGH BUT NEVER
006760*                    TALLIED -- CELLS-SKIP WAS UNDER-COUNTING.
006770*                    431-MERGE-ONE-CELL NOW ACCUMULATES THAT CASE
006780*                    TOO, AND THE SUMMARY CAPTION NOW SAYS SO.
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007210 SPECIAL-NAMES.
007220     C01 IS NEXT-PAGE.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT CTLCARD
008000     ASSIGN TO UT-S-CTLCARD
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS CTL-STATUS.
008300
008400     SELECT ROOM
008500     ASSIGN TO UT-S-ROOM
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS ROOM-STATUS.
008800
008900     SELECT MINGRID
009000     ASSIGN TO UT-S-MINGRID
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS MINGRID-STATUS.
009300
009400     SELECT MAXGRID
009500     ASSIGN TO UT-S-MAXGRID
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS MAXGRID-STATUS.
009800
009900     SELECT RESULT
010000     ASSIGN TO UT-S-RESULT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS RESULT-STATUS.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400****** ONE LINE PER INPUT SLOT (UP TO 4), NAMING THE DATASET
011500****** MOUNTED UNDER DD1-DD4 FOR THIS RUN.  READ ONCE AT
011600****** HOUSEKEEPING TIME AND HANDED TO RMTROLE.
011700 FD  CTLCARD
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 40 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS CTLCARD-REC.
012300 01  CTLCARD-REC  PIC X(40).
012400
012500 FD  ROOM
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 244 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ROOM-ROW-REC.
013100     COPY RMTGRID REPLACING ==GRID-ROW-REC==   BY ==ROOM-ROW-REC==
013200                            ==GRID-ROW-FLAT==  BY ==ROOM-ROW-FLAT==
013300                            ==GR-ROW-NO-FLAT== BY ==RM-ROW-NO-FLAT==
013400                            ==GR-CELLS-FLAT==  BY ==RM-CELLS-FLAT==
013500                            ==GR-ROW-NO==      BY ==RM-ROW-NO==
013600                            ==GR-CELL-IDX==    BY ==RM-CELL-IDX==
013700                            ==GR-CELL==        BY ==RM-CELL==.
013800
013900 FD  MINGRID
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 244 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS MINGRID-ROW-REC.
014500     COPY RMTGRID REPLACING ==GRID-ROW-REC== BY ==MINGRID-ROW-REC==
014600                            ==GRID-ROW-FLAT== BY ==MINGRID-ROW-FLAT==
014700                            ==GR-ROW-NO-FLAT== BY ==MN-ROW-NO-FLAT==
014800                            ==GR-CELLS-FLAT==  BY ==MN-CELLS-FLAT==
014900                            ==GR-ROW-NO==      BY ==MN-ROW-NO==
015000                            ==GR-CELL-IDX==    BY ==MN-CELL-IDX==
015100                            ==GR-CELL==        BY ==MN-CELL==.
015200
015300 FD  MAXGRID
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 244 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS MAXGRID-ROW-REC.
015900     COPY RMTGRID REPLACING ==GRID-ROW-REC== BY ==MAXGRID-ROW-REC==
016000                            ==GRID-ROW-FLAT== BY ==MAXGRID-ROW-FLAT==
016100                            ==GR-ROW-NO-FLAT== BY ==MX-ROW-NO-FLAT==
016200                            ==GR-CELLS-FLAT==  BY ==MX-CELLS-FLAT==
016300                            ==GR-ROW-NO==      BY ==MX-ROW-NO==
016400                            ==GR-CELL-IDX==    BY ==MX-CELL-IDX==
016500                            ==GR-CELL==        BY ==MX-CELL==.
016600
016700****** RESULT GRID -- ONE ROW WRITTEN FOR EVERY ROOM GRID ROW,
016800****** REPLACING WHATEVER RESULT FILE WAS PRODUCED LAST RUN.
016900 FD  RESULT
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 404 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS RESULT-ROW-REC.
017500     COPY RMTRSLT.
017600
017700 WORKING-STORAGE SECTION.
017800 01  FILE-STATUS-CODES.
017900     05  CTL-STATUS              PIC X(2).
018000         88 CTL-CODE-OK          VALUE "00".
018100     05  ROOM-STATUS             PIC X(2).
018200         88 ROOM-CODE-OK         VALUE "00".
018300     05  MINGRID-STATUS          PIC X(2).
018400         88 MINGRID-CODE-OK      VALUE "00".
018500     05  MAXGRID-STATUS          PIC X(2).
018600         88 MAXGRID-CODE-OK      VALUE "00".
018700     05  RESULT-STATUS           PIC X(2).
018800         88 RESULT-CODE-OK       VALUE "00".
018900     05  FILLER                  PIC X(02).
019000
019100****** IN-MEMORY GRID TABLES, DATASET CATALOG, ROLE SWITCHES,
019200****** AND SUMMARY COUNTERS -- SEE COPYBOOK RMTWORK.
019300 COPY RMTWORK.
019400
019500****** DIAGNOSTIC RECORD WRITTEN TO SYSOUT ON ABEND -- SEE
019600****** COPYBOOK RMTABND.
019700 COPY RMTABND.
019800
019900 01  FLAGS-AND-SWITCHES.
020000     05  MORE-CTL-SW             PIC X(01) VALUE "Y".
020100         88 NO-MORE-CTL          VALUE "N".
020200     05  MORE-ROOM-SW            PIC X(01) VALUE "Y".
020300         88 NO-MORE-ROOM         VALUE "N".
020400     05  MORE-MIN-SW             PIC X(01) VALUE "Y".
020500         88 NO-MORE-MIN          VALUE "N".
020600     05  MORE-MAX-SW             PIC X(01) VALUE "Y".
020700         88 NO-MORE-MAX          VALUE "N".
020800     05  FILLER                  PIC X(04).
020900
021000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021100     05  WS-SCAN-ROW             PIC 9(3)  COMP.
021200     05  WS-SCAN-COL             PIC 9(2)  COMP.
021210     05  FILLER                  PIC X(04).
021220
021230******************************************************************
021240* RETURN-CODE STANDS ALONE, NOT PART OF A GROUP -- 77-LEVEL THE  *
021250* WAY THE SHOP DECLARES A LONE WORKING FIELD ELSEWHERE.          *
021260******************************************************************
021270 77  RETURN-CODE             PIC S9(4) COMP.
021410******************************************************************
021420* FORCED-ABEND VALUES -- SAME DIVIDE-BY-ZERO TRICK THE SHOP USES *
021430* IN DALYEDIT/DALYUPDT/PATLIST/PATSRCH/TRMTSRCH TO FLAG A HARD   *
021440* ABEND CODE TO THE OPERATOR BEYOND JUST SETTING RETURN-CODE.    *
021450******************************************************************
021460 77  ZERO-VAL                PIC S9(4) COMP VALUE +0.
021470 77  ONE-VAL                 PIC S9(4) COMP VALUE +1.
021500
021600******************************************************************
021700* PARAMETER AREA FOR THE CALL TO RMTROLE -- SHAPE MUST MATCH     *
021800* RMTROLE'S LINKAGE SECTION RECORD RMT-ROLE-PARMS EXACTLY.       *
021900******************************************************************
022000 01  WS-ROLE-PARMS.
022100     05  WRP-CATALOG-COUNT          PIC 9(1)   COMP.
022200     05  WRP-CATALOG-ENTRY  OCCURS 4 TIMES.
022300         10  WRP-DATASET-NAME       PIC X(40).
022310******** FLAT VIEW OF THE CATALOG -- SAME ONE-SHOT SYSOUT DUMP
022320******** USE AS RMTROLE'S OWN RP-CATALOG-FLAT.
022330     05  WRP-CATALOG-FLAT REDEFINES WRP-CATALOG-ENTRY
022340                                    PIC X(160).
022400     05  WRP-ROOM-ROLE-SET          PIC X(01).
022500     05  WRP-MIN-ROLE-SET           PIC X(01).
022600     05  WRP-MAX-ROLE-SET           PIC X(01).
022700     05  WRP-MIDBAND-ROLE-SET       PIC X(01).
022800     05  WRP-ROOM-DATASET-NAME      PIC X(40).
022900     05  WRP-MIN-DATASET-NAME       PIC X(40).
023000     05  WRP-MAX-DATASET-NAME       PIC X(40).
023100     05  WRP-MIDBAND-DATASET-NAME   PIC X(40).
023200     05  WRP-RETURN-CD              PIC S9(4)  COMP.
023300         88  WRP-ALL-REQUIRED-FOUND VALUE 0.
023400         88  WRP-REQUIRED-MISSING   VALUE 8.
023500     05  WRP-MISSING-ROLES          PIC X(40).
023600     05  FILLER                     PIC X(04).
023700
023800******************************************************************
023900* PARAMETER AREA FOR THE CALL TO RMTCLSFY -- SHAPE MUST MATCH    *
024000* RMTCLSFY'S LINKAGE SECTION RECORD RMT-CLASSIFY-PARMS EXACTLY.  *
024100******************************************************************
024200 01  WS-CLASSIFY-PARMS.
024300     05  WCP-ROOM-TEXT              PIC X(12).
024400     05  WCP-MIN-TEXT               PIC X(12).
024500     05  WCP-MAX-TEXT               PIC X(12).
024600     05  WCP-RESULT-TEXT            PIC X(16).
024700     05  WCP-RESULT-STATUS          PIC X(04).
024800     05  WCP-CLASS-CODE             PIC X(01).
024900         88  WCP-CLASS-LOW          VALUE "L".
025000         88  WCP-CLASS-HIGH         VALUE "H".
025100         88  WCP-CLASS-OK           VALUE "O".
025200         88  WCP-CLASS-SKIP         VALUE "S".
025300     05  FILLER                     PIC X(04).
025400
025500 01  WS-RPT-LINE.
025600     05  WS-RPT-COUNT               PIC ZZZZZ9.
025700     05  FILLER                     PIC X(04).
025800
025900 PROCEDURE DIVISION.
026000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100     PERFORM 100-MAINLINE THRU 100-EXIT.
026200     PERFORM 999-CLEANUP THRU 999-EXIT.
026300     MOVE +0 TO RETURN-CODE.
026400     GOBACK.
026500
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO DIAG-PARA-NAME.
026800     DISPLAY "******** BEGIN JOB RMTCHECK ********".
026900     INITIALIZE WS-SUMMARY-COUNTS.
027000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027100     PERFORM 200-LOAD-CATALOG THRU 200-EXIT.
027200     PERFORM 210-DETECT-ROLES THRU 210-EXIT.
027300
027400     IF WRP-REQUIRED-MISSING
027500         MOVE "REQUIRED DATASET ROLE NOT DETECTED"
027600             TO DIAG-REASON
027700         MOVE WRP-MISSING-ROLES TO DIAG-MISSING-ROLES
027800         GO TO 1000-ABEND-RTN.
027900
028000     IF NOT MIDBAND-ROLE-FOUND
028100         DISPLAY "** WARNING - MIDBAND DATASET NOT DETECTED, "
028200                 "JOB CONTINUES **".
028300 000-EXIT.
028400     EXIT.
028500
028600 100-MAINLINE.
028700     MOVE "100-MAINLINE" TO DIAG-PARA-NAME.
028800     PERFORM 300-LOAD-GRIDS THRU 300-EXIT.
028900     PERFORM 400-MERGE-GRIDS THRU 400-EXIT.
029000 100-EXIT.
029100     EXIT.
029200
029300 200-LOAD-CATALOG.
029400     MOVE ZERO TO WS-CATALOG-COUNT.
029500     PERFORM 205-READ-CTLCARD THRU 205-EXIT
029600             UNTIL NO-MORE-CTL OR WS-CATALOG-COUNT = 4.
029700 200-EXIT.
029800     EXIT.
029900
030000 205-READ-CTLCARD.
030100     READ CTLCARD
030200         AT END MOVE "N" TO MORE-CTL-SW
030300         GO TO 205-EXIT
030400     END-READ.
030500     IF CTLCARD-REC = SPACES
030600         GO TO 205-EXIT.
030700     ADD 1 TO WS-CATALOG-COUNT.
030800     MOVE CTLCARD-REC TO WS-CATALOG-NAME(WS-CATALOG-COUNT).
030900 205-EXIT.
031000     EXIT.
031100
031200 210-DETECT-ROLES.
031300     MOVE WS-CATALOG-COUNT TO WRP-CATALOG-COUNT.
031400     PERFORM 211-COPY-CATALOG-NAME THRU 211-EXIT
031500             VARYING WS-CAT-IDX FROM 1 BY 1
031600             UNTIL WS-CAT-IDX > WS-CATALOG-COUNT.
031700
031800     CALL "RMTROLE" USING WS-ROLE-PARMS.
031900
032000     MOVE WRP-ROOM-ROLE-SET        TO WS-ROOM-ROLE-SET.
032100     MOVE WRP-MIN-ROLE-SET         TO WS-MIN-ROLE-SET.
032200     MOVE WRP-MAX-ROLE-SET         TO WS-MAX-ROLE-SET.
032300     MOVE WRP-MIDBAND-ROLE-SET     TO WS-MIDBAND-ROLE-SET.
032400     MOVE WRP-ROOM-DATASET-NAME    TO WS-ROOM-DATASET-NAME.
032500     MOVE WRP-MIN-DATASET-NAME     TO WS-MIN-DATASET-NAME.
032600     MOVE WRP-MAX-DATASET-NAME     TO WS-MAX-DATASET-NAME.
032700     MOVE WRP-MIDBAND-DATASET-NAME TO WS-MIDBAND-DATASET-NAME.
032800 210-EXIT.
032900     EXIT.
033000
033100 211-COPY-CATALOG-NAME.
033200     MOVE WS-CATALOG-NAME(WS-CAT-IDX)
033300         TO WRP-DATASET-NAME(WS-CAT-IDX).
033400 211-EXIT.
033500     EXIT.
033600
033700 300-LOAD-GRIDS.
033800     PERFORM 302-LOAD-ROOM-GRID THRU 302-EXIT.
033900     PERFORM 306-LOAD-MIN-GRID THRU 306-EXIT.
034000     PERFORM 310-LOAD-MAX-GRID THRU 310-EXIT.
034100 300-EXIT.
034200     EXIT.
034300
034400 302-LOAD-ROOM-GRID.
034500     MOVE ZERO TO WS-ROOM-ROWS WS-ROOM-COLS.
034600     PERFORM 303-READ-ROOM-ROW THRU 303-EXIT
034700             UNTIL NO-MORE-ROOM OR WS-ROOM-ROWS = 100.
034800 302-EXIT.
034900     EXIT.
035000
035100 303-READ-ROOM-ROW.
035200     READ ROOM
035300         AT END MOVE "N" TO MORE-ROOM-SW
035400         GO TO 303-EXIT
035500     END-READ.
035600     IF RM-CELLS-FLAT = SPACES
035700         GO TO 303-EXIT.
035800     ADD 1 TO WS-ROOM-ROWS.
035900     MOVE RM-ROW-NO TO WS-ROOM-ROW-NO(WS-ROOM-ROWS).
036000     PERFORM 304-COPY-ROOM-CELL THRU 304-EXIT
036100             VARYING WS-SCAN-COL FROM 1 BY 1
036200             UNTIL WS-SCAN-COL > 20.
036300 303-EXIT.
036400     EXIT.
036500
036600 304-COPY-ROOM-CELL.
036700     MOVE RM-CELL(WS-SCAN-COL)
036800         TO WS-ROOM-CELL-DATA(WS-ROOM-ROWS, WS-SCAN-COL).
036900     IF RM-CELL(WS-SCAN-COL) NOT = SPACES
037000                         AND WS-SCAN-COL > WS-ROOM-COLS
037100         MOVE WS-SCAN-COL TO WS-ROOM-COLS.
037200 304-EXIT.
037300     EXIT.
037400
037500 306-LOAD-MIN-GRID.
037600     MOVE ZERO TO WS-MIN-ROWS WS-MIN-COLS.
037700     PERFORM 307-READ-MIN-ROW THRU 307-EXIT
037800             UNTIL NO-MORE-MIN OR WS-MIN-ROWS = 100.
037900 306-EXIT.
038000     EXIT.
038100
038200 307-READ-MIN-ROW.
038300     READ MINGRID
038400         AT END MOVE "N" TO MORE-MIN-SW
038500         GO TO 307-EXIT
038600     END-READ.
038700     IF MN-CELLS-FLAT = SPACES
038800         GO TO 307-EXIT.
038900     ADD 1 TO WS-MIN-ROWS.
039000     MOVE MN-ROW-NO TO WS-MIN-ROW-NO(WS-MIN-ROWS).
039100     PERFORM 308-COPY-MIN-CELL THRU 308-EXIT
039200             VARYING WS-SCAN-COL FROM 1 BY 1
039300             UNTIL WS-SCAN-COL > 20.
039400 307-EXIT.
039500     EXIT.
039600
039700 308-COPY-MIN-CELL.
039800     MOVE MN-CELL(WS-SCAN-COL)
039900         TO WS-MIN-CELL-DATA(WS-MIN-ROWS, WS-SCAN-COL).
040000     IF MN-CELL(WS-SCAN-COL) NOT = SPACES
040100                         AND WS-SCAN-COL > WS-MIN-COLS
040200         MOVE WS-SCAN-COL TO WS-MIN-COLS.
040300 308-EXIT.
040400     EXIT.
040500
040600 310-LOAD-MAX-GRID.
040700     MOVE ZERO TO WS-MAX-ROWS WS-MAX-COLS.
040800     PERFORM 311-READ-MAX-ROW THRU 311-EXIT
040900             UNTIL NO-MORE-MAX OR WS-MAX-ROWS = 100.
041000 310-EXIT.
041100     EXIT.
041200
041300 311-READ-MAX-ROW.
041400     READ MAXGRID
041500         AT END MOVE "N" TO MORE-MAX-SW
041600         GO TO 311-EXIT
041700     END-READ.
041800     IF MX-CELLS-FLAT = SPACES
041900         GO TO 311-EXIT.
042000     ADD 1 TO WS-MAX-ROWS.
042100     MOVE MX-ROW-NO TO WS-MAX-ROW-NO(WS-MAX-ROWS).
042200     PERFORM 312-COPY-MAX-CELL THRU 312-EXIT
042300             VARYING WS-SCAN-COL FROM 1 BY 1
042400             UNTIL WS-SCAN-COL > 20.
042500 311-EXIT.
042600     EXIT.
042700
042800 312-COPY-MAX-CELL.
042900     MOVE MX-CELL(WS-SCAN-COL)
043000         TO WS-MAX-CELL-DATA(WS-MAX-ROWS, WS-SCAN-COL).
043100     IF MX-CELL(WS-SCAN-COL) NOT = SPACES
043200                         AND WS-SCAN-COL > WS-MAX-COLS
043300         MOVE WS-SCAN-COL TO WS-MAX-COLS.
043400 312-EXIT.
043500     EXIT.
043600
043700 400-MERGE-GRIDS.
043800     PERFORM 410-MERGE-ONE-ROW THRU 410-EXIT
043900             VARYING WS-SCAN-ROW FROM 1 BY 1
044000             UNTIL WS-SCAN-ROW > WS-ROOM-ROWS.
044100     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.
044200 400-EXIT.
044300     EXIT.
044400
044500 410-MERGE-ONE-ROW.
044600     IF WS-SCAN-ROW < 4
044700         PERFORM 420-COPY-HEADER-ROW THRU 420-EXIT
044800     ELSE
044900         PERFORM 430-MERGE-ROW THRU 430-EXIT
045000     END-IF.
045100     PERFORM 450-WRITE-RESULT-ROW THRU 450-EXIT.
045200 410-EXIT.
045300     EXIT.
045400
045500 420-COPY-HEADER-ROW.
045600     MOVE WS-ROOM-ROW-NO(WS-SCAN-ROW) TO RR-ROW-NO.
045700     PERFORM 421-COPY-HEADER-CELL THRU 421-EXIT
045800             VARYING WS-SCAN-COL FROM 1 BY 1
045900             UNTIL WS-SCAN-COL > WS-ROOM-COLS.
046000 420-EXIT.
046100     EXIT.
046200
046300 421-COPY-HEADER-CELL.
046400     MOVE WS-ROOM-CELL-DATA(WS-SCAN-ROW, WS-SCAN-COL)
046500         TO RR-TEXT(WS-SCAN-COL).
046600     MOVE SPACES TO RR-STATUS(WS-SCAN-COL).
046700 421-EXIT.
046800     EXIT.
046900
047000 430-MERGE-ROW.
047100     MOVE WS-ROOM-ROW-NO(WS-SCAN-ROW) TO RR-ROW-NO.
047200     PERFORM 431-MERGE-ONE-CELL THRU 431-EXIT
047300             VARYING WS-SCAN-COL FROM 1 BY 1
047400             UNTIL WS-SCAN-COL > WS-ROOM-COLS.
047500 430-EXIT.
047600     EXIT.
047700
047800 431-MERGE-ONE-CELL.
047900******** COLUMNS 1 AND 2 ARE HEADER MATERIAL ON EVERY ROW --
048000******** PASS THEM THROUGH EVEN ON A DATA ROW.
048100     IF WS-SCAN-COL < 3
048200         MOVE WS-ROOM-CELL-DATA(WS-SCAN-ROW, WS-SCAN-COL)
048300             TO RR-TEXT(WS-SCAN-COL)
048400         MOVE SPACES TO RR-STATUS(WS-SCAN-COL)
048500         GO TO 431-EXIT.
048600
048700******** A SMALLER MIN OR MAX GRID LEAVES THIS CELL UNCOVERED --
048800******** PASS IT THROUGH RATHER THAN GUESS AT A LIMIT, BUT IT
048810******** STILL COUNTS AS A SKIPPED CELL ON THE SUMMARY REPORT.
048900     IF WS-SCAN-ROW > WS-MIN-ROWS OR WS-SCAN-COL > WS-MIN-COLS
049000                               OR
049100        WS-SCAN-ROW > WS-MAX-ROWS OR WS-SCAN-COL > WS-MAX-COLS
049200         MOVE WS-ROOM-CELL-DATA(WS-SCAN-ROW, WS-SCAN-COL)
049300             TO RR-TEXT(WS-SCAN-COL)
049400         MOVE SPACES TO RR-STATUS(WS-SCAN-COL)
049410         MOVE "S" TO WCP-CLASS-CODE
049420         PERFORM 500-ACCUMULATE-TOTALS THRU 500-EXIT
049500         GO TO 431-EXIT.
049600
049700     MOVE WS-ROOM-CELL-DATA(WS-SCAN-ROW, WS-SCAN-COL)
049800         TO WCP-ROOM-TEXT.
049900     MOVE WS-MIN-CELL-DATA(WS-SCAN-ROW, WS-SCAN-COL)
050000         TO WCP-MIN-TEXT.
050100     MOVE WS-MAX-CELL-DATA(WS-SCAN-ROW, WS-SCAN-COL)
050200         TO WCP-MAX-TEXT.
050300
050400     CALL "RMTCLSFY" USING WS-CLASSIFY-PARMS.
050500
050600     MOVE WCP-RESULT-TEXT   TO RR-TEXT(WS-SCAN-COL).
050700     MOVE WCP-RESULT-STATUS TO RR-STATUS(WS-SCAN-COL).
050800     PERFORM 500-ACCUMULATE-TOTALS THRU 500-EXIT.
050900 431-EXIT.
051000     EXIT.
051100
051200 450-WRITE-RESULT-ROW.
051300     WRITE RESULT-ROW-REC.
051400 450-EXIT.
051500     EXIT.
051600
051700 500-ACCUMULATE-TOTALS.
051800     ADD 1 TO CELLS-SEEN.
051900     EVALUATE TRUE
052000         WHEN WCP-CLASS-LOW
052100             ADD 1 TO CELLS-LOW
052200         WHEN WCP-CLASS-HIGH
052300             ADD 1 TO CELLS-HIGH
052400         WHEN WCP-CLASS-OK
052500             ADD 1 TO CELLS-OK
052600         WHEN OTHER
052700             ADD 1 TO CELLS-SKIP
052800     END-EVALUATE.
052900 500-EXIT.
053000     EXIT.
053100
053200 600-PRINT-SUMMARY.
053210     MOVE "LIMIT-CHECK SUMMARY FOLLOWS" TO SYSOUT-REC.
053220     WRITE SYSOUT-REC AFTER ADVANCING NEXT-PAGE.
053300     DISPLAY "********************************************".
053400     DISPLAY "*            LIMIT-CHECK SUMMARY          *".
053500     DISPLAY "********************************************".
053600     MOVE CELLS-SEEN TO WS-RPT-COUNT.
053700     DISPLAY "CELLS CHECKED ................. " WS-RPT-COUNT.
053800     MOVE CELLS-LOW TO WS-RPT-COUNT.
053900     DISPLAY "CELLS LOW ..................... " WS-RPT-COUNT.
054000     MOVE CELLS-HIGH TO WS-RPT-COUNT.
054100     DISPLAY "CELLS HIGH .................... " WS-RPT-COUNT.
054200     MOVE CELLS-OK TO WS-RPT-COUNT.
054300     DISPLAY "CELLS OK ....................... " WS-RPT-COUNT.
054400     MOVE CELLS-SKIP TO WS-RPT-COUNT.
054500     DISPLAY "CELLS SKIPPED (NOT NUMERIC/NO LIMIT) . " WS-RPT-COUNT.
054600 600-EXIT.
054700     EXIT.
054800
054900 800-OPEN-FILES.
055000     MOVE "800-OPEN-FILES" TO DIAG-PARA-NAME.
055100     OPEN INPUT CTLCARD, ROOM, MINGRID, MAXGRID.
055200     OPEN OUTPUT RESULT, SYSOUT.
055300 800-EXIT.
055400     EXIT.
055500
055600 850-CLOSE-FILES.
055700     MOVE "850-CLOSE-FILES" TO DIAG-PARA-NAME.
055800     CLOSE CTLCARD, ROOM, MINGRID, MAXGRID, RESULT, SYSOUT.
055900 850-EXIT.
056000     EXIT.
056100
056200 999-CLEANUP.
056300     MOVE "999-CLEANUP" TO DIAG-PARA-NAME.
056400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056500     DISPLAY "******** NORMAL END OF JOB RMTCHECK ********".
056600 999-EXIT.
056700     EXIT.
056800
056900 1000-ABEND-RTN.
057000     WRITE SYSOUT-REC FROM RMT-DIAG-REC.
057100     DISPLAY "*** ABEND REASON: " DIAG-REASON.
057200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057300     DISPLAY "*** ABNORMAL END OF JOB - RMTCHECK ***" UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
